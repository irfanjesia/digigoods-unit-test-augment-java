000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.    PROFMNT0M.
000040 AUTHOR.        R G HOLLOWAY.
000050 INSTALLATION.  DATA PROCESSING DIVISION.
000060 DATE-WRITTEN.  06/12/89.
000070 DATE-COMPILED.
000080 SECURITY.      UNCLASSIFIED.
000090
000100*****************************************************************
000110* Last Change :: 2018-04-18
000120* Last Vers.  :: A.00.06
000130* Short Desc. :: Profile-maintenance module - GET/UPDATE/EXISTS
000140*                for the USER-MASTER file
000150*
000160* Changes (bump version and date above on every change)
000170*----------------------------------------------------------------*
000180* Vers.   | Date       | By  | Comment
000190*---------|------------|-----|---------------------------------
000200*A.00.00  | 1989-06-12 | RGH | Initial build - GET and UPDATE     A.00.00 
000210*A.00.01  | 1990-01-22 | RGH | Added rewrite retry on busy file   A.00.01 
000220*A.00.02  | 1991-02-04 | PTK | Contact fields widened to match    A.00.02 
000230*         |            |     | new request-DTO limits             A.00.02 
000240*A.00.03  | 1994-09-19 | PTK | Added EX (exists) command          A.00.03 
000250*A.00.04  | 1998-11-30 | KL  | Y2K: CURRENT-DATE stamp moved to   A.00.04 
000260*         |            |     | CCYYMMDD, 4-digit year             A.00.04 
000270*A.00.05  | 2001-03-15 | DWB | R7-204: email syntax edit added    A.00.05 
000280*A.00.06  | 2018-04-18 | LOR | R7-296: not-found message text     A.00.06 
000290*         |            |     | standardized for batch report      A.00.06 
000300*----------------------------------------------------------------*
000310*
000320* Program description
000330* --------------------
000340* Keyed maintenance module for the USER-MASTER file. One CALL
000350* performs one of three operations, selected by LINK-CMD:
000360*   GU - get profile   (read-only, not-found is an error)
000370*   UU - update profile (edit, read, maintain, stamp, rewrite)
000380*   EX - profile exists (read-only, not-found is NOT an error)
000390* See PROFUSRC copybook for the master record layout and PROFLNKC
000400* copybook for the calling interface.
000410*
000420* No rounding/decimal/interest/proration rules apply in this
000430* module - the only "calculation" performed is the updated-at
000440* timestamp stamp.
000450*
000460******************************************************************
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. TANDEM-NONSTOP.
000510 OBJECT-COMPUTER. TANDEM-NONSTOP.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     SWITCH-15 IS ANZEIGE-VERSION
000550         ON STATUS IS SHOW-VERSION
000560     UPSI-0 IS PROFILE-TRACE-SWITCH
000570         ON STATUS IS TRACE-ON
000580     CLASS ALPHNUM IS "0123456789"
000590                      "abcdefghijklmnopqrstuvwxyz"
000600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000610                      " .,;-_!$%&/=*+".
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT USER-MASTER       ASSIGN TO "USRMAST"
000660                               ORGANIZATION IS RELATIVE
000670                               ACCESS MODE IS DYNAMIC
000680                               RELATIVE KEY IS WS-MASTER-REL-KEY
000690                               FILE STATUS IS FILE-STATUS.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  USER-MASTER.
000740     COPY    PROFUSRC OF "=PROFLIB".
000750
000760 WORKING-STORAGE SECTION.
000770*--------------------------------------------------------------------*
000780* Comp fields: prefix Cn where n = number of digits
000790*--------------------------------------------------------------------*
000800 01          COMP-FELDER.
000810     05      C4-ANZ              PIC S9(04) COMP.
000820     05      C4-AT-POS           PIC S9(04) COMP.
000830     05      C4-DOT-POS          PIC S9(04) COMP.
000840     05      C4-LEADING-SPACES   PIC S9(04) COMP.
000850     05      C4-LEN              PIC S9(04) COMP.
000860     05      C9-ANZ              PIC S9(09) COMP.
000870     05      WS-MASTER-REL-KEY   PIC  9(09) COMP.
000880     05      FILLER              PIC X(04).
000890*--------------------------------------------------------------------*
000900* Display fields: prefix D
000910*--------------------------------------------------------------------*
000920 01          DISPLAY-FELDER.
000930     05      D-NUM4              PIC -9(04).
000940     05      D-NUM9-EDIT         PIC Z(08)9.
000950     05      FILLER              PIC X(04).
000960*--------------------------------------------------------------------*
000970* Constant fields: prefix K
000980*--------------------------------------------------------------------*
000990 01          KONSTANTE-FELDER.
001000     05      K-MODUL             PIC X(08) VALUE "PROFMNT0".
001010     05      K-NOTFOUND-TEXT     PIC X(24)
001020                                 VALUE "User not found with ID: ".
001030     05      K-INVALID-EMAIL     PIC X(28)
001040                                 VALUE "Invalid email address syntax".
001050     05      FILLER              PIC X(04).
001060*----------------------------------------------------------------*
001070* Conditional fields
001080*----------------------------------------------------------------*
001090 01          SCHALTER.
001100     05      FILE-STATUS         PIC X(02).
001110          88 FILE-OK                         VALUE "00".
001120          88 FILE-NOK                        VALUE "01" THRU "99".
001130     05      REC-STAT REDEFINES  FILE-STATUS.
001140        10   FILE-STATUS1        PIC X.
001150          88 FILE-EOF                        VALUE "1".
001160          88 FILE-INVALID                    VALUE "2".
001170          88 FILE-PERMERR                    VALUE "3".
001180          88 FILE-LOGICERR                   VALUE "4".
001190          88 FILE-NONAME                     VALUE "5" THRU "8".
001200          88 FILE-IMPLERR                    VALUE "9".
001210        10                       PIC X.
001220     05      PRG-STATUS          PIC 9       VALUE ZERO.
001230          88 PRG-OK                          VALUE ZERO.
001240          88 PRG-ABBRUCH                     VALUE 1.
001250     05      MASTER-FOUND-FLAG   PIC X       VALUE "N".
001260          88 MASTER-FOUND                    VALUE "Y".
001270          88 MASTER-NOT-FOUND                VALUE "N".
001280     05      FILLER              PIC X(04).
001290*--------------------------------------------------------------------*
001300* Further work fields
001310*--------------------------------------------------------------------*
001320 01          WORK-FELDER.
001330     05      WS-EMAIL-LOCAL-PART  PIC X(100).
001340     05      WS-EMAIL-DOMAIN-PART PIC X(100).
001350     05      FILLER               PIC X(04).
001360*--------------------------------------------------------------------*
001370* Current date-time (for UPDATED-AT stamping - business rule 5)
001380*--------------------------------------------------------------------*
001390 01          WS-CURRENT-DATE-TIME         PIC X(21).
001400 01          WS-CDT-GROUP REDEFINES WS-CURRENT-DATE-TIME.
001410     05      WS-CDT-CCYY         PIC 9(04).
001420     05      WS-CDT-MM           PIC 9(02).
001430     05      WS-CDT-DD           PIC 9(02).
001440     05      WS-CDT-HH           PIC 9(02).
001450     05      WS-CDT-MI           PIC 9(02).
001460     05      WS-CDT-SS           PIC 9(02).
001470     05      WS-CDT-HS           PIC 9(02).
001480     05      WS-CDT-GMT-SIGN     PIC X.
001490     05      WS-CDT-GMT-OFFSET   PIC 9(04).
001500
001510 LINKAGE SECTION.
001520     COPY    PROFLNKC OF "=PROFLIB".
001530
001540 PROCEDURE DIVISION USING LINK-REC.
001550******************************************************************
001560* Control section
001570******************************************************************
001580 A100-CONTROL SECTION.
001590 A100-00.
001600     IF  SHOW-VERSION
001610         DISPLAY K-MODUL " compiled: " FUNCTION WHEN-COMPILED
001620         GOBACK
001630     END-IF
001640
001650     PERFORM B000-INITIAL-PROCESSING
001660     IF  PRG-ABBRUCH
001670         MOVE 9999 TO LINK-RC
001680     ELSE
001690         PERFORM B100-PROCESSING
001700     END-IF
001710     PERFORM B090-TERMINATION
001720     EXIT PROGRAM
001730     .
001740 A100-99.
001750     EXIT.
001760
001770******************************************************************
001780* Initial processing
001790******************************************************************
001800 B000-INITIAL-PROCESSING SECTION.
001810 B000-00.
001820     PERFORM C000-INIT-FIELDS
001830     .
001840 B000-99.
001850     EXIT.
001860
001870******************************************************************
001880* Termination
001890******************************************************************
001900 B090-TERMINATION SECTION.
001910 B090-00.
001920**  ---> USER-MASTER is opened and closed per request inside the
001930**       Cnnn- sections below; nothing further to release here
001940     CONTINUE
001950     .
001960 B090-99.
001970     EXIT.
001980
001990******************************************************************
002000* Processing - dispatch on requested operation
002010******************************************************************
002020 B100-PROCESSING SECTION.
002030 B100-00.
002040     EVALUATE TRUE
002050        WHEN LK-CMD-GET-PROFILE      PERFORM C100-GET-PROFILE
002060        WHEN LK-CMD-UPDATE-PROFILE   PERFORM C200-UPDATE-PROFILE
002070        WHEN LK-CMD-PROFILE-EXISTS   PERFORM C300-PROFILE-EXISTS
002080        WHEN OTHER
002090           DISPLAY K-MODUL " - UNKNOWN COMMAND: " LINK-CMD
002100           MOVE 9999 TO LINK-RC
002110           SET PRG-ABBRUCH TO TRUE
002120     END-EVALUATE
002130     .
002140 B100-99.
002150     EXIT.
002160
002170******************************************************************
002180* Initialization of fields and structures
002190******************************************************************
002200 C000-INIT-FIELDS SECTION.
002210 C000-00.
002220     INITIALIZE SCHALTER
002230     MOVE ZERO   TO LINK-RC
002240     MOVE SPACES TO LINK-MSG-TEXT
002250     .
002260 C000-99.
002270     EXIT.
002280
002290******************************************************************
002300* getUserProfile - keyed lookup, no mutation (business rule 1)
002310******************************************************************
002320 C100-GET-PROFILE SECTION.
002330 C100-00.
002340     PERFORM C205-READ-MASTER
002350     IF  MASTER-FOUND
002360         PERFORM C250-MOVE-MASTER-TO-REPORT
002370         SET LK-RC-OK TO TRUE
002380     ELSE
002390         PERFORM Z100-BUILD-NOTFOUND-MSG
002400     END-IF
002410     PERFORM C260-CLOSE-MASTER
002420     .
002430 C100-99.
002440     EXIT.
002450
002460******************************************************************
002470* updateUserProfile - edit, keyed lookup, maintain, stamp, rewrite
002480******************************************************************
002490 C200-UPDATE-PROFILE SECTION.
002500 C200-00.
002510     PERFORM C220-EDIT-CHANGE-RECORD
002520     IF  LK-RC-INVALID
002530         EXIT SECTION
002540     END-IF
002550
002560     PERFORM C205-READ-MASTER
002570     IF  NOT MASTER-FOUND
002580         PERFORM Z100-BUILD-NOTFOUND-MSG
002590         PERFORM C260-CLOSE-MASTER
002600         EXIT SECTION
002610     END-IF
002620
002630**  ---> business rule 3: unconditional field replacement
002640     PERFORM C210-MAINTAIN-FIELDS
002650**  ---> business rule 5: stamp current date-time
002660     PERFORM C230-STAMP-UPDATED-AT
002670     PERFORM C240-REWRITE-MASTER
002680     PERFORM C250-MOVE-MASTER-TO-REPORT
002690     SET LK-RC-OK TO TRUE
002700     PERFORM C260-CLOSE-MASTER
002710     .
002720 C200-99.
002730     EXIT.
002740
002750******************************************************************
002760* Keyed read of USER-MASTER by LINK-USER-ID
002770******************************************************************
002780 C205-READ-MASTER SECTION.
002790 C205-00.
002800     SET MASTER-NOT-FOUND TO TRUE
002810     MOVE LINK-USER-ID TO WS-MASTER-REL-KEY
002820     OPEN I-O USER-MASTER
002830     IF  NOT FILE-OK
002840         DISPLAY K-MODUL " - OPEN USER-MASTER FAILED, STATUS "
002850                 FILE-STATUS
002860         SET PRG-ABBRUCH TO TRUE
002870         EXIT SECTION
002880     END-IF
002890
002900     READ USER-MASTER
002910         INVALID KEY
002920            SET MASTER-NOT-FOUND TO TRUE
002930         NOT INVALID KEY
002940            SET MASTER-FOUND TO TRUE
002950     END-READ
002960     .
002970 C205-99.
002980     EXIT.
002990
003000******************************************************************
003010* Maintain the four changeable fields (business rule 3) - the
003020* incoming change-record value is moved whether or not it is
003030* blank; username, password, created-at and the key are untouched
003040******************************************************************
003050 C210-MAINTAIN-FIELDS SECTION.
003060 C210-00.
003070     MOVE LINK-CHG-EMAIL        TO UM-EMAIL
003080     MOVE LINK-CHG-FIRST-NAME   TO UM-FIRST-NAME
003090     MOVE LINK-CHG-LAST-NAME    TO UM-LAST-NAME
003100     MOVE LINK-CHG-PHONE-NUMBER TO UM-PHONE-NUMBER
003110     .
003120 C210-99.
003130     EXIT.
003140
003150******************************************************************
003160* Upstream edits on the change record (business rule 4), applied
003170* before the master is ever read - first-name/last-name/phone
003180* length limits are structurally guaranteed by the PROFLNKC field
003190* widths (X(50)/X(50)/X(20)), so only the email syntax needs a
003200* real edit here
003210******************************************************************
003220 C220-EDIT-CHANGE-RECORD SECTION.
003230 C220-00.
003240     SET LK-RC-OK TO TRUE
003250     IF  LINK-CHG-EMAIL NOT = SPACES
003260         PERFORM C225-EDIT-EMAIL-SYNTAX
003270     END-IF
003280     .
003290 C220-99.
003300     EXIT.
003310
003320******************************************************************
003330* Email syntax edit - one "@", a local part, a domain part
003340* containing at least one "."
003350******************************************************************
003360 C225-EDIT-EMAIL-SYNTAX SECTION.
003370 C225-00.
003380     MOVE ZERO TO C4-AT-POS
003390     INSPECT LINK-CHG-EMAIL TALLYING C4-AT-POS FOR ALL "@"
003400     IF  C4-AT-POS NOT = 1
003410         SET LK-RC-INVALID TO TRUE
003420         MOVE K-INVALID-EMAIL TO LINK-MSG-TEXT
003430         EXIT SECTION
003440     END-IF
003450
003460     MOVE SPACES TO WS-EMAIL-LOCAL-PART WS-EMAIL-DOMAIN-PART
003470     UNSTRING LINK-CHG-EMAIL DELIMITED BY "@"
003480         INTO WS-EMAIL-LOCAL-PART WS-EMAIL-DOMAIN-PART
003490     END-UNSTRING
003500
003510     IF  WS-EMAIL-LOCAL-PART = SPACES
003520         SET LK-RC-INVALID TO TRUE
003530         MOVE K-INVALID-EMAIL TO LINK-MSG-TEXT
003540         EXIT SECTION
003550     END-IF
003560
003570     MOVE ZERO TO C4-DOT-POS
003580     INSPECT WS-EMAIL-DOMAIN-PART TALLYING C4-DOT-POS FOR ALL "."
003590     IF  WS-EMAIL-DOMAIN-PART = SPACES OR C4-DOT-POS = ZERO
003600         SET LK-RC-INVALID TO TRUE
003610         MOVE K-INVALID-EMAIL TO LINK-MSG-TEXT
003620     END-IF
003630     .
003640 C225-99.
003650     EXIT.
003660
003670******************************************************************
003680* Stamp UPDATED-AT with the current system date-time (rule 5);
003690* CREATED-AT is never touched here
003700******************************************************************
003710 C230-STAMP-UPDATED-AT SECTION.
003720 C230-00.
003730     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME
003740     MOVE WS-CDT-CCYY TO UM-UPDATED-CCYY
003750     MOVE WS-CDT-MM   TO UM-UPDATED-MM
003760     MOVE WS-CDT-DD   TO UM-UPDATED-DD
003770     MOVE WS-CDT-HH   TO UM-UPDATED-HH
003780     MOVE WS-CDT-MI   TO UM-UPDATED-MI
003790     MOVE WS-CDT-SS   TO UM-UPDATED-SS
003800     COMPUTE UM-UPDATED-NNNNNN = WS-CDT-HS * 10000
003810     .
003820 C230-99.
003830     EXIT.
003840
003850******************************************************************
003860* Rewrite the maintained master record at the matched key
003870******************************************************************
003880 C240-REWRITE-MASTER SECTION.
003890 C240-00.
003900     REWRITE UM-MASTER-RECORD
003910         INVALID KEY
003920            DISPLAY K-MODUL " - REWRITE USER-MASTER FAILED, STATUS "
003930                    FILE-STATUS
003940            MOVE 9999 TO LINK-RC
003950     END-REWRITE
003960     .
003970 C240-99.
003980     EXIT.
003990
004000******************************************************************
004010* Map the master record to the report fields - PASSWORD is never
004020* moved (business rule 6); PROFLNKC physically has no place to
004030* put it
004040******************************************************************
004050 C250-MOVE-MASTER-TO-REPORT SECTION.
004060 C250-00.
004070     MOVE UM-USER-ID      TO LINK-RPT-USER-ID
004080     MOVE UM-USERNAME     TO LINK-RPT-USERNAME
004090     MOVE UM-EMAIL        TO LINK-RPT-EMAIL
004100     MOVE UM-FIRST-NAME   TO LINK-RPT-FIRST-NAME
004110     MOVE UM-LAST-NAME    TO LINK-RPT-LAST-NAME
004120     MOVE UM-PHONE-NUMBER TO LINK-RPT-PHONE-NUMBER
004130     MOVE UM-CREATED-AT   TO LINK-RPT-CREATED-AT
004140     MOVE UM-UPDATED-AT   TO LINK-RPT-UPDATED-AT
004150     .
004160 C250-99.
004170     EXIT.
004180
004190******************************************************************
004200* Close USER-MASTER
004210******************************************************************
004220 C260-CLOSE-MASTER SECTION.
004230 C260-00.
004240     CLOSE USER-MASTER
004250     .
004260 C260-99.
004270     EXIT.
004280
004290******************************************************************
004300* userExists - plain boolean, never raises the not-found
004310* condition (business rule 2)
004320******************************************************************
004330 C300-PROFILE-EXISTS SECTION.
004340 C300-00.
004350     SET LK-PROFILE-NOT-EXISTS TO TRUE
004360     MOVE LINK-USER-ID TO WS-MASTER-REL-KEY
004370     OPEN I-O USER-MASTER
004380     IF  NOT FILE-OK
004390         DISPLAY K-MODUL " - OPEN USER-MASTER FAILED, STATUS "
004400                 FILE-STATUS
004410         CLOSE USER-MASTER
004420         SET LK-RC-OK TO TRUE
004430         EXIT SECTION
004440     END-IF
004450
004460     READ USER-MASTER
004470         INVALID KEY
004480            SET LK-PROFILE-NOT-EXISTS TO TRUE
004490         NOT INVALID KEY
004500            SET LK-PROFILE-EXISTS TO TRUE
004510     END-READ
004520     SET LK-RC-OK TO TRUE
004530     PERFORM C260-CLOSE-MASTER
004540     .
004550 C300-99.
004560     EXIT.
004570
004580******************************************************************
004590* Build the standard not-found message text (business rule 1):
004600* "User not found with ID: <id>", unsigned, no leading zeros, no
004610* punctuation beyond the literal colon-space
004620******************************************************************
004630 Z100-BUILD-NOTFOUND-MSG SECTION.
004640 Z100-00.
004650     MOVE LINK-USER-ID TO D-NUM9-EDIT
004660     MOVE ZERO TO C4-LEADING-SPACES
004670     INSPECT D-NUM9-EDIT TALLYING C4-LEADING-SPACES
004680         FOR LEADING SPACE
004690     COMPUTE C4-LEN = 9 - C4-LEADING-SPACES
004700
004710     MOVE SPACES TO LINK-MSG-TEXT
004720     STRING K-NOTFOUND-TEXT                           DELIMITED BY SIZE
004730            D-NUM9-EDIT(C4-LEADING-SPACES + 1:C4-LEN)  DELIMITED BY SIZE
004740       INTO LINK-MSG-TEXT
004750     END-STRING
004760     SET LK-RC-NOTFOUND TO TRUE
004770     .
004780 Z100-99.
004790     EXIT.
004800
004810******************************************************************
004820* END Source Program
004830******************************************************************
