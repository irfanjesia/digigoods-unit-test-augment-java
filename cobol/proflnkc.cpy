000010******************************************************************
000020* Copybook    :: PROFLNKC
000030* Last Change :: 2018-04-14
000040* Last Vers.  :: A.00.03
000050* Short Desc. :: Linkage interface, drivers to PROFMNT0M
000060*
000070* Changes
000080*----------------------------------------------------------------*
000090* Vers.   | Date       | By  | Comment
000100*---------|------------|-----|------------------------------------
000110*A.00.00  | 1989-07-02 | RGH | Initial build, GET/UPDATE commands A.00.00
000120*A.00.01  | 1994-09-19 | PTK | Added EX (exists) command          A.00.01
000130*A.00.02  | 1998-11-30 | KL  | Y2K: report timestamps to CCYYMMDD A.00.02
000140*A.00.03  | 2003-05-08 | DWB | R7-296: added LINK-MSG-TEXT for    A.00.03
000150*         |            |     | the not-found condition text       A.00.03
000160*----------------------------------------------------------------*
000170*
000180* This is the one and only LINK-REC passed on every CALL of
000190* PROFMNT0M. LINK-CMD selects the operation; LINK-RC carries the
000200* result back (see 88-levels below); LINK-DATA carries the request
000210* fields going in and the report fields coming back.
000220*
000230* Used by: PROFDRV0O, PROFINQ0O, PROFTST0O (WORKING-STORAGE, built
000240* before the CALL) and PROFMNT0M (LINKAGE SECTION).
000250*
000260******************************************************************
000270 01          LINK-REC.
000280*--------------------------------------------------------------------*
000290* Command header
000300*--------------------------------------------------------------------*
000310     05      LINK-HDR.
000320         10  LINK-CMD                PIC X(02).
000330             88  LK-CMD-GET-PROFILE          VALUE "GU".
000340             88  LK-CMD-UPDATE-PROFILE       VALUE "UU".
000350             88  LK-CMD-PROFILE-EXISTS       VALUE "EX".
000360         10  LINK-RC                 PIC S9(04) COMP.
000370             88  LK-RC-OK                    VALUE ZERO.
000380             88  LK-RC-NOTFOUND              VALUE 4.
000390             88  LK-RC-INVALID               VALUE 8.
000400             88  LK-RC-ABORT                 VALUE 9999.
000410         10  LINK-MSG-TEXT           PIC X(60).
000420     05      FILLER                  PIC X(04).
000430*--------------------------------------------------------------------*
000440* Key and existence flag
000450*--------------------------------------------------------------------*
000460     05      LINK-DATA.
000470         10  LINK-USER-ID            PIC 9(09) COMP-3.
000480         10  LINK-EXISTS-FLAG        PIC X.
000490             88  LK-PROFILE-EXISTS           VALUE "Y".
000500             88  LK-PROFILE-NOT-EXISTS       VALUE "N".
000510*--------------------------------------------------------------------*
000520* PROFILE-CHANGE-RECORD - incoming maintenance fields, used only
000530* when LK-CMD-UPDATE-PROFILE is set
000540*--------------------------------------------------------------------*
000550         10  LINK-CHANGE-DATA.
000560             15  LINK-CHG-EMAIL          PIC X(100).
000570             15  LINK-CHG-FIRST-NAME     PIC X(50).
000580             15  LINK-CHG-LAST-NAME      PIC X(50).
000590             15  LINK-CHG-PHONE-NUMBER   PIC X(20).
000600         10  FILLER                  PIC X(04).
000610*--------------------------------------------------------------------*
000620* PROFILE-REPORT-RECORD - outgoing echoed/maintained fields;
000630* UM-PASSWORD is deliberately not present in this group anywhere,
000640* see rule 6 in PROFMNT0M.
000650*--------------------------------------------------------------------*
000660         10  LINK-REPORT-DATA.
000670             15  LINK-RPT-USER-ID        PIC 9(09) COMP-3.
000680             15  LINK-RPT-USERNAME       PIC X(50).
000690             15  LINK-RPT-EMAIL          PIC X(100).
000700             15  LINK-RPT-FIRST-NAME     PIC X(50).
000710             15  LINK-RPT-LAST-NAME      PIC X(50).
000720             15  LINK-RPT-PHONE-NUMBER   PIC X(20).
000730             15  LINK-RPT-CREATED-AT     PIC X(26).
000740             15  LINK-RPT-UPDATED-AT     PIC X(26).
000750         10  FILLER                  PIC X(04).
000760     05      FILLER                  PIC X(20).
000770******************************************************************
000780* END copybook PROFLNKC
000790******************************************************************
