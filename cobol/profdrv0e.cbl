000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.    PROFDRV0O.
000040 AUTHOR.        R G HOLLOWAY.
000050 INSTALLATION.  DATA PROCESSING DIVISION.
000060 DATE-WRITTEN.  07/02/89.
000070 DATE-COMPILED.
000080 SECURITY.      UNCLASSIFIED.
000090
000100*****************************************************************
000110* Last Change :: 2018-04-20
000120* Last Vers.  :: G.00.04
000130* Short Desc. :: Batch driver - updateUserProfile, module PROFMNT0M
000140*
000150* Changes (bump version and date above on every change)
000160*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000170*----------------------------------------------------------------*
000180* Vers.   | Date       | By  | Comment
000190*---------|------------|-----|---------------------------------
000200*A.00.00  | 1989-07-02 | RGH | Initial build                      A.00.00 
000210*A.00.01  | 1991-02-05 | PTK | Added EMAIL/PHONE to change rec    A.00.01 
000220*A.00.02  | 1994-09-19 | PTK | Summary line added at end of run   A.00.02 
000230*A.00.03  | 1998-11-30 | KL  | Y2K: report UPDATED-AT to CCYYMMDD A.00.03 
000240*         |            |     | via PROFMNT0M, no change here      A.00.03 
000250*G.00.04  | 2018-04-20 | LOR | R7-296: rebuilt on PROFMNT0M/GU/UU G.00.04 
000260*         |            |     | linkage; old SSFEIN0M calls gone   G.00.04 
000270*----------------------------------------------------------------*
000280*
000290* Program description
000300* --------------------
000310*
000320* Reads the PROFILE-CHANGES file, one maintenance request per
000330* record, and for each one CALLs PROFMNT0M with LK-CMD-UPDATE-
000340* PROFILE to apply the change to USER-MASTER. One detail line is
000350* written to PROFILE-REPORT per request (UPDATED or NOTFOUND); a
000360* single summary line is written at end of job. See PROFINQ0O for
000370* the companion read-only-lookup driver that appends FOUND lines
000380* to the same report.
000390*
000400******************************************************************
000410
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. TANDEM-NONSTOP.
000450 OBJECT-COMPUTER. TANDEM-NONSTOP.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     SWITCH-15 IS ANZEIGE-VERSION
000490         ON STATUS IS SHOW-VERSION
000500     UPSI-0 IS PROFILE-TRACE-SWITCH
000510         ON STATUS IS TRACE-ON
000520     CLASS ALPHNUM IS "0123456789"
000530                      "abcdefghijklmnopqrstuvwxyz"
000540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000550                      " .,;-_!$%&/=*+".
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT PROFILE-CHANGES    ASSIGN TO "CHANGES"
000600                                ORGANIZATION IS LINE SEQUENTIAL
000610                                FILE STATUS IS FILE-STATUS.
000620     SELECT PROFILE-REPORT     ASSIGN TO "PROFRPT"
000630                                ORGANIZATION IS LINE SEQUENTIAL
000640                                FILE STATUS IS RPT-FILE-STATUS.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  PROFILE-CHANGES.
000690 01          PC-CHANGE-RECORD.
000700     05      PC-USER-ID              PIC 9(09).
000710     05      PC-REQ-EMAIL            PIC X(100).
000720     05      PC-REQ-FIRST-NAME       PIC X(50).
000730     05      PC-REQ-LAST-NAME        PIC X(50).
000740     05      PC-REQ-PHONE-NUMBER     PIC X(20).
000750
000760 FD  PROFILE-REPORT.
000770     COPY    PROFRPTC OF "=PROFLIB".
000780
000790 WORKING-STORAGE SECTION.
000800*--------------------------------------------------------------------*
000810* Comp-Felder: prefix Cn where n = number of digits
000820*--------------------------------------------------------------------*
000830 01          COMP-FELDER.
000840     05      C4-ANZ              PIC S9(04) COMP.
000850     05      C4-COUNT            PIC S9(04) COMP.
000860
000870     05      C4-X.
000880      10                         PIC X value low-value.
000890      10     C4-X2               PIC X.
000900     05      C4-NUM redefines C4-X
000910                                 PIC S9(04) COMP.
000920
000930     05      C9-REQ-COUNT        PIC  9(09) COMP VALUE ZERO.
000940     05      C9-FOUND-COUNT      PIC  9(09) COMP VALUE ZERO.
000950     05      C9-NOTFOUND-COUNT   PIC  9(09) COMP VALUE ZERO.
000960
000970*--------------------------------------------------------------------*
000980* Display-Felder: prefix D
000990*--------------------------------------------------------------------*
001000 01          DISPLAY-FELDER.
001010     05      D-NUM4              PIC -9(04).
001020     05      D-NUM9              PIC  9(09).
001030
001040*--------------------------------------------------------------------*
001050* Konstante-Felder: prefix K
001060*--------------------------------------------------------------------*
001070 01          KONSTANTE-FELDER.
001080     05      K-MODUL             PIC X(08) VALUE "PROFDRV0".
001090
001100*----------------------------------------------------------------*
001110* Conditional-Felder
001120*----------------------------------------------------------------*
001130 01          SCHALTER.
001140     05      FILE-STATUS         PIC X(02).
001150          88 FILE-OK                         VALUE "00".
001160          88 FILE-EOF                        VALUE "10".
001170          88 FILE-NOK                        VALUE "01" THRU "09"
001180                                                     "11" THRU "99".
001190     05      RPT-FILE-STATUS     PIC X(02).
001200          88 RPT-FILE-OK                     VALUE "00".
001210          88 RPT-FILE-NOK                    VALUE "01" THRU "99".
001220     05      PRG-STATUS          PIC 9       VALUE ZERO.
001230          88 PRG-OK                          VALUE ZERO.
001240          88 PRG-ABBRUCH                     VALUE 2.
001250     05      WS-CHANGES-EOF-SW   PIC X       VALUE "N".
001260          88 CHANGES-AT-EOF                  VALUE "Y".
001270
001280*--------------------------------------------------------------------*
001290* weitere Arbeitsfelder
001300*--------------------------------------------------------------------*
001310 01          WORK-FELDER.
001320     05      ZEILE               PIC X(80) VALUE SPACES.
001330*           ---> diagnostic dump view of ZEILE, TRACE-ON display
001340*                only, never used in processing
001350     05      ZEILE-RAW REDEFINES ZEILE.
001360      10                         PIC X(80).
001370     05      FILLER              PIC X(04).
001380
001390*--------------------------------------------------------------------*
001400* Datum-Uhrzeitfelder fuer den Lauf-Banner
001410*--------------------------------------------------------------------*
001420 01          WS-CURRENT-DATE-TIME         PIC X(21).
001430 01          WS-CDT-GROUP REDEFINES WS-CURRENT-DATE-TIME.
001440     05      WS-CDT-CCYY         PIC 9(04).
001450     05      WS-CDT-MM           PIC 9(02).
001460     05      WS-CDT-DD           PIC 9(02).
001470     05      WS-CDT-HH           PIC 9(02).
001480     05      WS-CDT-MI           PIC 9(02).
001490     05      WS-CDT-SS           PIC 9(02).
001500     05      WS-CDT-HS           PIC 9(02).
001510     05      WS-CDT-GMT-SIGN     PIC X.
001520     05      WS-CDT-GMT-OFFSET   PIC 9(04).
001530
001540*--------------------------------------------------------------------*
001550* Linkage interface to PROFMNT0M - built here, CALLed out, there is
001560* no USING on this program's own PROCEDURE DIVISION
001570*--------------------------------------------------------------------*
001580     COPY    PROFLNKC OF "=PROFLIB".
001590
001600 PROCEDURE DIVISION.
001610******************************************************************
001620* Control section
001630******************************************************************
001640 A100-CONTROL SECTION.
001650 A100-00.
001660     IF  SHOW-VERSION
001670         DISPLAY K-MODUL " compiled: " FUNCTION WHEN-COMPILED
001680         STOP RUN
001690     END-IF
001700
001710     PERFORM B000-INITIAL-PROCESSING
001720     IF  PRG-ABBRUCH
001730         CONTINUE
001740     ELSE
001750         PERFORM B100-PROCESSING
001760     END-IF
001770     PERFORM B090-TERMINATION
001780     STOP RUN
001790     .
001800 A100-99.
001810     EXIT.
001820
001830******************************************************************
001840* Initial processing - open files, clear counters
001850******************************************************************
001860 B000-INITIAL-PROCESSING SECTION.
001870 B000-00.
001880     PERFORM C000-INIT-FIELDS
001890     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME
001900
001910     OPEN INPUT  PROFILE-CHANGES
001920     IF  NOT FILE-OK
001930         DISPLAY K-MODUL " - OPEN PROFILE-CHANGES FAILED, STATUS "
001940                 FILE-STATUS
001950         SET PRG-ABBRUCH TO TRUE
001960         EXIT SECTION
001970     END-IF
001980
001990     OPEN OUTPUT PROFILE-REPORT
002000     IF  NOT RPT-FILE-OK
002010         DISPLAY K-MODUL " - OPEN PROFILE-REPORT FAILED, STATUS "
002020                 RPT-FILE-STATUS
002030         SET PRG-ABBRUCH TO TRUE
002040     END-IF
002050     .
002060 B000-99.
002070     EXIT.
002080
002090******************************************************************
002100* Termination - summary line, close files
002110******************************************************************
002120 B090-TERMINATION SECTION.
002130 B090-00.
002140     IF  PRG-ABBRUCH
002150         DISPLAY ">>> " K-MODUL " ABEND <<<"
002160     ELSE
002170         PERFORM D900-WRITE-SUMMARY-LINE
002180         MOVE C9-REQ-COUNT TO D-NUM9
002190         STRING ">>> " K-MODUL " PROCESSED: "
002200                                         DELIMITED BY SIZE
002210                D-NUM9                  DELIMITED BY SIZE
002220                " <<<"                  DELIMITED BY SIZE
002230           INTO ZEILE
002240         DISPLAY ZEILE
002250     END-IF
002260
002270     CLOSE PROFILE-CHANGES
002280           PROFILE-REPORT
002290     .
002300 B090-99.
002310     EXIT.
002320
002330******************************************************************
002340* Processing - drive the change-record loop
002350******************************************************************
002360 B100-PROCESSING SECTION.
002370 B100-00.
002380     PERFORM B200-READ-CHANGE-RECORD
002390     PERFORM B300-PROCESS-CHANGE-RECORDS UNTIL CHANGES-AT-EOF
002400     .
002410 B100-99.
002420     EXIT.
002430
002440******************************************************************
002450* Read one PROFILE-CHANGES record
002460******************************************************************
002470 B200-READ-CHANGE-RECORD SECTION.
002480 B200-00.
002490     READ PROFILE-CHANGES
002500         AT END
002510            SET CHANGES-AT-EOF TO TRUE
002520     END-READ
002530     .
002540 B200-99.
002550     EXIT.
002560
002570******************************************************************
002580* Process one change record through PROFMNT0M and report it
002590******************************************************************
002600 B300-PROCESS-CHANGE-RECORDS SECTION.
002610 B300-00.
002620     ADD 1 TO C9-REQ-COUNT
002630     PERFORM C100-CALL-UPDATE-PROFILE
002640     PERFORM D100-BUILD-REPORT-LINE
002650     WRITE RPT-DETAIL-LINE
002660     PERFORM B200-READ-CHANGE-RECORD
002670     .
002680 B300-99.
002690     EXIT.
002700
002710******************************************************************
002720* Initialization of fields and structures
002730******************************************************************
002740 C000-INIT-FIELDS SECTION.
002750 C000-00.
002760     INITIALIZE SCHALTER
002770     MOVE ZERO TO C9-REQ-COUNT C9-FOUND-COUNT C9-NOTFOUND-COUNT
002780     .
002790 C000-99.
002800     EXIT.
002810
002820******************************************************************
002830* Build LINK-REC for LK-CMD-UPDATE-PROFILE and CALL PROFMNT0M
002840******************************************************************
002850 C100-CALL-UPDATE-PROFILE SECTION.
002860 C100-00.
002870     MOVE SPACES TO LINK-REC
002880     SET LK-CMD-UPDATE-PROFILE TO TRUE
002890     MOVE PC-USER-ID          TO LINK-USER-ID
002900     MOVE PC-REQ-EMAIL        TO LINK-CHG-EMAIL
002910     MOVE PC-REQ-FIRST-NAME   TO LINK-CHG-FIRST-NAME
002920     MOVE PC-REQ-LAST-NAME    TO LINK-CHG-LAST-NAME
002930     MOVE PC-REQ-PHONE-NUMBER TO LINK-CHG-PHONE-NUMBER
002940
002950     CALL "PROFMNT0M" USING LINK-REC
002960     EVALUATE TRUE
002970
002980        WHEN LK-RC-OK
002990             ADD 1 TO C9-FOUND-COUNT
003000
003010        WHEN LK-RC-NOTFOUND
003020             ADD 1 TO C9-NOTFOUND-COUNT
003030
003040        WHEN LK-RC-INVALID
003050             ADD 1 TO C9-NOTFOUND-COUNT
003060             DISPLAY K-MODUL " - REJECTED USER-ID "
003070                     PC-USER-ID ": " LINK-MSG-TEXT
003080
003090        WHEN OTHER
003100             MOVE LINK-RC TO D-NUM4
003110             DISPLAY K-MODUL " - UNEXPECTED RC: " D-NUM4
003120                     " FROM PROFMNT0M"
003130             SET PRG-ABBRUCH TO TRUE
003140
003150     END-EVALUATE
003160     .
003170 C100-99.
003180     EXIT.
003190
003200******************************************************************
003210* Map LINK-REC back to the detail line for PROFILE-REPORT
003220******************************************************************
003230 D100-BUILD-REPORT-LINE SECTION.
003240 D100-00.
003250     MOVE SPACES TO RPT-DETAIL-LINE
003260     MOVE PC-USER-ID TO RPT-USER-ID
003270
003280     IF  LK-RC-OK
003290         SET RPT-STATUS-UPDATED  TO TRUE
003300         MOVE LINK-RPT-USERNAME     TO RPT-USERNAME
003310         MOVE LINK-RPT-EMAIL        TO RPT-EMAIL
003320         MOVE LINK-RPT-FIRST-NAME   TO RPT-FIRST-NAME
003330         MOVE LINK-RPT-LAST-NAME    TO RPT-LAST-NAME
003340         MOVE LINK-RPT-PHONE-NUMBER TO RPT-PHONE-NUMBER
003350         MOVE LINK-RPT-UPDATED-AT   TO RPT-UPDATED-AT
003360     ELSE
003370         SET RPT-STATUS-NOTFOUND TO TRUE
003380     END-IF
003390     .
003400 D100-99.
003410     EXIT.
003420
003430******************************************************************
003440* Write the end-of-job summary line
003450******************************************************************
003460 D900-WRITE-SUMMARY-LINE SECTION.
003470 D900-00.
003480     MOVE SPACES             TO RPT-SUMMARY-LINE
003490     MOVE C9-REQ-COUNT       TO RPT-SUM-PROCESSED
003500     MOVE C9-FOUND-COUNT     TO RPT-SUM-FOUND
003510     MOVE C9-NOTFOUND-COUNT  TO RPT-SUM-NOTFOUND
003520     WRITE RPT-SUMMARY-LINE
003530     .
003540 D900-99.
003550     EXIT.
003560
003570******************************************************************
003580* ENDE Source-Programm
003590******************************************************************
