000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.    PROFTST0O.
000040 AUTHOR.        K LINDQVIST.
000050 INSTALLATION.  DATA PROCESSING DIVISION.
000060 DATE-WRITTEN.  03/23/94.
000070 DATE-COMPILED.
000080 SECURITY.      UNCLASSIFIED.
000090
000100*****************************************************************
000110* Last Change :: 2018-04-23
000120* Last Vers.  :: G.00.02
000130* Short Desc. :: Self-test driver for module PROFMNT0M
000140*
000150* Changes (bump version and date above on every change)
000160*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000170*----------------------------------------------------------------*
000180* Vers.   | Date       | By  | Comment
000190*---------|------------|-----|---------------------------------
000200*A.00.00  | 1994-03-23 | KL  | Initial build - environment probe  A.00.00 
000210*         |            |     | driver, superseded below           A.00.00 
000220*G.00.01  | 2018-04-22 | LOR | R7-296: rebuilt as a self-test     G.00.01 
000230*         |            |     | driver for PROFMNT0M, old probe    G.00.01 
000240*         |            |     | logic removed                      G.00.01 
000250*G.00.02  | 2018-04-23 | LOR | Added blank-overwrite and invalid- G.00.02 
000260*         |            |     | email test cases                   G.00.02 
000270*----------------------------------------------------------------*
000280*
000290* Program description
000300* --------------------
000310*
000320* Stand-in for the unit tests this shop does not run through an
000330* automated harness - exercises PROFMNT0M's three commands (GU,
000340* UU, EX) against a small throwaway USER-MASTER fixture built by
000350* this program at B000-INITIAL-PROCESSING, and checks the
000360* returned LINK-RC/LINK-REPORT-DATA against the expected values.
000370* Results print one PASS/FAIL line per case plus a final count;
000380* no job-step condition code is set beyond STOP RUN.
000390*
000400* This driver owns its own one-off copy of USER-MASTER (assigned
000410* to a scratch file name, never the production master) so it can
000420* run standalone at any time without disturbing live data.
000430*
000440******************************************************************
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. TANDEM-NONSTOP.
000490 OBJECT-COMPUTER. TANDEM-NONSTOP.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     SWITCH-15 IS ANZEIGE-VERSION
000530         ON STATUS IS SHOW-VERSION
000540     UPSI-0 IS PROFILE-TRACE-SWITCH
000550         ON STATUS IS TRACE-ON
000560     CLASS ALPHNUM IS "0123456789"
000570                      "abcdefghijklmnopqrstuvwxyz"
000580                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000590                      " .,;-_!$%&/=*+".
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT USER-MASTER        ASSIGN TO "TSTMAST"
000640                                ORGANIZATION IS RELATIVE
000650                                ACCESS MODE IS DYNAMIC
000660                                RELATIVE KEY IS WS-MASTER-REL-KEY
000670                                FILE STATUS IS FILE-STATUS.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  USER-MASTER.
000720     COPY    PROFUSRC OF "=PROFLIB".
000730
000740 WORKING-STORAGE SECTION.
000750*--------------------------------------------------------------------*
000760* Comp-Felder: prefix Cn where n = number of digits
000770*--------------------------------------------------------------------*
000780 01          COMP-FELDER.
000790     05      C4-ANZ              PIC S9(04) COMP.
000800
000810     05      C4-X.
000820      10                         PIC X value low-value.
000830      10     C4-X2               PIC X.
000840     05      C4-NUM redefines C4-X
000850                                 PIC S9(04) COMP.
000860
000870     05      C9-PASS-COUNT       PIC  9(09) COMP VALUE ZERO.
000880     05      C9-FAIL-COUNT       PIC  9(09) COMP VALUE ZERO.
000890     05      WS-MASTER-REL-KEY   PIC  9(09) COMP.
000900
000910*--------------------------------------------------------------------*
000920* Display-Felder: prefix D
000930*--------------------------------------------------------------------*
000940 01          DISPLAY-FELDER.
000950     05      D-NUM4              PIC -9(04).
000960     05      D-NUM9              PIC  9(09).
000970
000980*--------------------------------------------------------------------*
000990* Konstante-Felder: prefix K
001000*--------------------------------------------------------------------*
001010 01          KONSTANTE-FELDER.
001020     05      K-MODUL             PIC X(08) VALUE "PROFTST0".
001030     05      K-FIXTURE-ID        PIC 9(09) VALUE 1.
001040     05      K-MISSING-ID        PIC 9(09) VALUE 2.
001050
001060*----------------------------------------------------------------*
001070* Conditional-Felder
001080*----------------------------------------------------------------*
001090 01          SCHALTER.
001100     05      FILE-STATUS         PIC X(02).
001110          88 FILE-OK                         VALUE "00".
001120          88 FILE-NOK                        VALUE "01" THRU "99".
001130     05      PRG-STATUS          PIC 9       VALUE ZERO.
001140          88 PRG-OK                          VALUE ZERO.
001150          88 PRG-ABBRUCH                     VALUE 2.
001160
001170*--------------------------------------------------------------------*
001180* weitere Arbeitsfelder
001190*--------------------------------------------------------------------*
001200 01          WORK-FELDER.
001210     05      WS-TEST-NAME        PIC X(40).
001220     05      ZEILE               PIC X(80) VALUE SPACES.
001230*           ---> diagnostic dump view of ZEILE, TRACE-ON display
001240*                only, never used in processing
001250     05      ZEILE-RAW REDEFINES ZEILE.
001260      10                         PIC X(80).
001270     05      FILLER              PIC X(04).
001280
001290*--------------------------------------------------------------------*
001300* Datum-Uhrzeitfelder fuer den Fixture-Aufbau
001310*--------------------------------------------------------------------*
001320 01          WS-CURRENT-DATE-TIME         PIC X(21).
001330 01          WS-CDT-GROUP REDEFINES WS-CURRENT-DATE-TIME.
001340     05      WS-CDT-CCYY         PIC 9(04).
001350     05      WS-CDT-MM           PIC 9(02).
001360     05      WS-CDT-DD           PIC 9(02).
001370     05      WS-CDT-HH           PIC 9(02).
001380     05      WS-CDT-MI           PIC 9(02).
001390     05      WS-CDT-SS           PIC 9(02).
001400     05      WS-CDT-HS           PIC 9(02).
001410     05      WS-CDT-GMT-SIGN     PIC X.
001420     05      WS-CDT-GMT-OFFSET   PIC 9(04).
001430
001440*--------------------------------------------------------------------*
001450* Saved fixture values, to compare against after a rewrite
001460*--------------------------------------------------------------------*
001470 01          WS-SAVED-VALUES.
001480     05      WS-SAVED-EMAIL       PIC X(100).
001490     05      WS-SAVED-UPDATED-AT  PIC X(26).
001500
001510 LINKAGE SECTION.
001520     COPY    PROFLNKC OF "=PROFLIB".
001530
001540 PROCEDURE DIVISION.
001550******************************************************************
001560* Control section
001570******************************************************************
001580 A100-CONTROL SECTION.
001590 A100-00.
001600     IF  SHOW-VERSION
001610         DISPLAY K-MODUL " compiled: " FUNCTION WHEN-COMPILED
001620         STOP RUN
001630     END-IF
001640
001650     PERFORM B000-INITIAL-PROCESSING
001660     IF  PRG-ABBRUCH
001670         CONTINUE
001680     ELSE
001690         PERFORM B100-PROCESSING
001700     END-IF
001710     PERFORM B090-TERMINATION
001720     STOP RUN
001730     .
001740 A100-99.
001750     EXIT.
001760
001770******************************************************************
001780* Initial processing - build the one-record test fixture
001790******************************************************************
001800 B000-INITIAL-PROCESSING SECTION.
001810 B000-00.
001820     INITIALIZE SCHALTER
001830     MOVE ZERO TO C9-PASS-COUNT C9-FAIL-COUNT
001840
001850     OPEN OUTPUT USER-MASTER
001860     IF  NOT FILE-OK
001870         DISPLAY K-MODUL " - OPEN USER-MASTER FAILED, STATUS "
001880                 FILE-STATUS
001890         SET PRG-ABBRUCH TO TRUE
001900         EXIT SECTION
001910     END-IF
001920
001930     PERFORM C900-WRITE-FIXTURE-RECORD
001940     CLOSE USER-MASTER
001950     .
001960 B000-99.
001970     EXIT.
001980
001990******************************************************************
002000* Termination - print the final tally
002010******************************************************************
002020 B090-TERMINATION SECTION.
002030 B090-00.
002040     IF  PRG-ABBRUCH
002050         DISPLAY ">>> " K-MODUL " ABEND <<<"
002060     ELSE
002070         MOVE C9-PASS-COUNT TO D-NUM9
002080         STRING ">>> " K-MODUL " PASSED: " DELIMITED BY SIZE
002090                D-NUM9                     DELIMITED BY SIZE
002100           INTO ZEILE
002110         DISPLAY ZEILE
002120         MOVE C9-FAIL-COUNT TO D-NUM9
002130         STRING ">>> " K-MODUL " FAILED: " DELIMITED BY SIZE
002140                D-NUM9                     DELIMITED BY SIZE
002150           INTO ZEILE
002160         DISPLAY ZEILE
002170     END-IF
002180     .
002190 B090-99.
002200     EXIT.
002210
002220******************************************************************
002230* Processing - drive every test case
002240******************************************************************
002250 B100-PROCESSING SECTION.
002260 B100-00.
002270     PERFORM C100-TEST-GET-FOUND
002280     PERFORM C110-TEST-GET-NOTFOUND
002290     PERFORM C200-TEST-UPDATE-OK
002300     PERFORM C210-TEST-UPDATE-BLANK-OVERWRITE
002310     PERFORM C220-TEST-UPDATE-INVALID-EMAIL
002320     PERFORM C230-TEST-UPDATE-NOTFOUND
002330     PERFORM C300-TEST-EXISTS-TRUE
002340     PERFORM C310-TEST-EXISTS-FALSE
002350     .
002360 B100-99.
002370     EXIT.
002380
002390******************************************************************
002400* Build the one seeded USER-MASTER record used by every test
002410* that needs a "found" condition
002420******************************************************************
002430 C900-WRITE-FIXTURE-RECORD SECTION.
002440 C900-00.
002450     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME
002460     INITIALIZE UM-MASTER-RECORD
002470     MOVE K-FIXTURE-ID       TO UM-USER-ID
002480     MOVE "jsmith"           TO UM-USERNAME
002490     MOVE "$2B$10$STUBHASH"  TO UM-PASSWORD
002500     MOVE "j.smith@example.com" TO UM-EMAIL
002510     MOVE "John"             TO UM-FIRST-NAME
002520     MOVE "Smith"            TO UM-LAST-NAME
002530     MOVE "5551234567"       TO UM-PHONE-NUMBER
002540     MOVE WS-CDT-CCYY        TO UM-CREATED-CCYY UM-UPDATED-CCYY
002550     MOVE WS-CDT-MM          TO UM-CREATED-MM   UM-UPDATED-MM
002560     MOVE WS-CDT-DD          TO UM-CREATED-DD   UM-UPDATED-DD
002570     MOVE WS-CDT-HH          TO UM-CREATED-HH   UM-UPDATED-HH
002580     MOVE WS-CDT-MI          TO UM-CREATED-MI   UM-UPDATED-MI
002590     MOVE WS-CDT-SS          TO UM-CREATED-SS   UM-UPDATED-SS
002600     MOVE ZERO               TO UM-CREATED-NNNNNN UM-UPDATED-NNNNNN
002610     MOVE K-FIXTURE-ID       TO WS-MASTER-REL-KEY
002620     WRITE UM-MASTER-RECORD
002630         INVALID KEY
002640            DISPLAY K-MODUL " - FIXTURE WRITE FAILED, STATUS "
002650                    FILE-STATUS
002660            SET PRG-ABBRUCH TO TRUE
002670     END-WRITE
002680     .
002690 C900-99.
002700     EXIT.
002710
002720******************************************************************
002730* TEST 01 - getUserProfile on the seeded key returns FOUND with
002740* the fixture's fields, and carries no password anywhere
002750******************************************************************
002760 C100-TEST-GET-FOUND SECTION.
002770 C100-00.
002780     MOVE "01 GET-PROFILE FOUND" TO WS-TEST-NAME
002790     MOVE SPACES TO LINK-REC
002800     SET LK-CMD-GET-PROFILE TO TRUE
002810     MOVE K-FIXTURE-ID TO LINK-USER-ID
002820     CALL "PROFMNT0M" USING LINK-REC
002830
002840     IF  LK-RC-OK
002850         AND LINK-RPT-USERNAME = "jsmith"
002860         AND LINK-RPT-EMAIL = "j.smith@example.com"
002870         PERFORM Z100-REPORT-PASS
002880     ELSE
002890         PERFORM Z200-REPORT-FAIL
002900     END-IF
002910     .
002920 C100-99.
002930     EXIT.
002940
002950******************************************************************
002960* TEST 02 - getUserProfile on a missing key raises the not-found
002970* condition with the standard message text
002980******************************************************************
002990 C110-TEST-GET-NOTFOUND SECTION.
003000 C110-00.
003010     MOVE "02 GET-PROFILE NOTFOUND" TO WS-TEST-NAME
003020     MOVE SPACES TO LINK-REC
003030     SET LK-CMD-GET-PROFILE TO TRUE
003040     MOVE K-MISSING-ID TO LINK-USER-ID
003050     CALL "PROFMNT0M" USING LINK-REC
003060
003070     IF  LK-RC-NOTFOUND
003080         AND LINK-MSG-TEXT = "User not found with ID: 2"
003090         PERFORM Z100-REPORT-PASS
003100     ELSE
003110         PERFORM Z200-REPORT-FAIL
003120     END-IF
003130     .
003140 C110-99.
003150     EXIT.
003160
003170******************************************************************
003180* TEST 03 - updateUserProfile on the seeded key rewrites all four
003190* maintainable fields and stamps UPDATED-AT
003200******************************************************************
003210 C200-TEST-UPDATE-OK SECTION.
003220 C200-00.
003230     MOVE "03 UPDATE-PROFILE OK" TO WS-TEST-NAME
003240     MOVE SPACES TO LINK-REC
003250     SET LK-CMD-UPDATE-PROFILE TO TRUE
003260     MOVE K-FIXTURE-ID        TO LINK-USER-ID
003270     MOVE "j.smith2@example.com" TO LINK-CHG-EMAIL
003280     MOVE "Jonathan"          TO LINK-CHG-FIRST-NAME
003290     MOVE "Smithson"          TO LINK-CHG-LAST-NAME
003300     MOVE "5557654321"        TO LINK-CHG-PHONE-NUMBER
003310     CALL "PROFMNT0M" USING LINK-REC
003320
003330     IF  LK-RC-OK
003340         AND LINK-RPT-EMAIL = "j.smith2@example.com"
003350         AND LINK-RPT-FIRST-NAME = "Jonathan"
003360         PERFORM Z100-REPORT-PASS
003370         MOVE LINK-RPT-EMAIL      TO WS-SAVED-EMAIL
003380         MOVE LINK-RPT-UPDATED-AT TO WS-SAVED-UPDATED-AT
003390     ELSE
003400         PERFORM Z200-REPORT-FAIL
003410     END-IF
003420     .
003430 C200-99.
003440     EXIT.
003450
003460******************************************************************
003470* TEST 04 - business rule 3: a blank incoming email blanks the
003480* master field, it is not skipped as "no change requested"
003490******************************************************************
003500 C210-TEST-UPDATE-BLANK-OVERWRITE SECTION.
003510 C210-00.
003520     MOVE "04 UPDATE-PROFILE BLANK-OVERWRITE" TO WS-TEST-NAME
003530     MOVE SPACES TO LINK-REC
003540     SET LK-CMD-UPDATE-PROFILE TO TRUE
003550     MOVE K-FIXTURE-ID        TO LINK-USER-ID
003560     MOVE SPACES               TO LINK-CHG-EMAIL
003570     MOVE "Jonathan"           TO LINK-CHG-FIRST-NAME
003580     MOVE "Smithson"           TO LINK-CHG-LAST-NAME
003590     MOVE "5557654321"         TO LINK-CHG-PHONE-NUMBER
003600     CALL "PROFMNT0M" USING LINK-REC
003610
003620     IF  LK-RC-OK
003630         AND LINK-RPT-EMAIL = SPACES
003640         PERFORM Z100-REPORT-PASS
003650**       ---> restore a valid email so later tests are unaffected
003660         PERFORM C950-RESTORE-FIXTURE-EMAIL
003670     ELSE
003680         PERFORM Z200-REPORT-FAIL
003690     END-IF
003700     .
003710 C210-99.
003720     EXIT.
003730
003740******************************************************************
003750* TEST 05 - business rule 4: an invalid email is rejected before
003760* the master is read, LINK-RC-INVALID, no rewrite
003770******************************************************************
003780 C220-TEST-UPDATE-INVALID-EMAIL SECTION.
003790 C220-00.
003800     MOVE "05 UPDATE-PROFILE INVALID-EMAIL" TO WS-TEST-NAME
003810     MOVE SPACES TO LINK-REC
003820     SET LK-CMD-UPDATE-PROFILE TO TRUE
003830     MOVE K-FIXTURE-ID        TO LINK-USER-ID
003840     MOVE "not-an-email-address" TO LINK-CHG-EMAIL
003850     MOVE "Jonathan"           TO LINK-CHG-FIRST-NAME
003860     MOVE "Smithson"           TO LINK-CHG-LAST-NAME
003870     MOVE "5557654321"         TO LINK-CHG-PHONE-NUMBER
003880     CALL "PROFMNT0M" USING LINK-REC
003890
003900     IF  LK-RC-INVALID
003910         AND LINK-MSG-TEXT = "Invalid email address syntax"
003920         PERFORM Z100-REPORT-PASS
003930     ELSE
003940         PERFORM Z200-REPORT-FAIL
003950     END-IF
003960     .
003970 C220-99.
003980     EXIT.
003990
004000******************************************************************
004010* TEST 06 - updateUserProfile on a missing key raises the
004020* not-found condition too, no rewrite attempted
004030******************************************************************
004040 C230-TEST-UPDATE-NOTFOUND SECTION.
004050 C230-00.
004060     MOVE "06 UPDATE-PROFILE NOTFOUND" TO WS-TEST-NAME
004070     MOVE SPACES TO LINK-REC
004080     SET LK-CMD-UPDATE-PROFILE TO TRUE
004090     MOVE K-MISSING-ID         TO LINK-USER-ID
004100     MOVE "anybody@example.com" TO LINK-CHG-EMAIL
004110     MOVE "Anybody"             TO LINK-CHG-FIRST-NAME
004120     MOVE "Nobody"               TO LINK-CHG-LAST-NAME
004130     MOVE "5550001111"          TO LINK-CHG-PHONE-NUMBER
004140     CALL "PROFMNT0M" USING LINK-REC
004150
004160     IF  LK-RC-NOTFOUND
004170         PERFORM Z100-REPORT-PASS
004180     ELSE
004190         PERFORM Z200-REPORT-FAIL
004200     END-IF
004210     .
004220 C230-99.
004230     EXIT.
004240
004250******************************************************************
004260* TEST 07 - business rule 2: userExists on the seeded key returns
004270* true and never the not-found condition
004280******************************************************************
004290 C300-TEST-EXISTS-TRUE SECTION.
004300 C300-00.
004310     MOVE "07 PROFILE-EXISTS TRUE" TO WS-TEST-NAME
004320     MOVE SPACES TO LINK-REC
004330     SET LK-CMD-PROFILE-EXISTS TO TRUE
004340     MOVE K-FIXTURE-ID TO LINK-USER-ID
004350     CALL "PROFMNT0M" USING LINK-REC
004360
004370     IF  LK-RC-OK
004380         AND LK-PROFILE-EXISTS
004390         PERFORM Z100-REPORT-PASS
004400     ELSE
004410         PERFORM Z200-REPORT-FAIL
004420     END-IF
004430     .
004440 C300-99.
004450     EXIT.
004460
004470******************************************************************
004480* TEST 08 - business rule 2: userExists on a missing key returns
004490* false, still LK-RC-OK, not the not-found condition
004500******************************************************************
004510 C310-TEST-EXISTS-FALSE SECTION.
004520 C310-00.
004530     MOVE "08 PROFILE-EXISTS FALSE" TO WS-TEST-NAME
004540     MOVE SPACES TO LINK-REC
004550     SET LK-CMD-PROFILE-EXISTS TO TRUE
004560     MOVE K-MISSING-ID TO LINK-USER-ID
004570     CALL "PROFMNT0M" USING LINK-REC
004580
004590     IF  LK-RC-OK
004600         AND LK-PROFILE-NOT-EXISTS
004610         PERFORM Z100-REPORT-PASS
004620     ELSE
004630         PERFORM Z200-REPORT-FAIL
004640     END-IF
004650     .
004660 C310-99.
004670     EXIT.
004680
004690******************************************************************
004700* Restore the fixture's email after the blank-overwrite test so
004710* tests run in a fixed, repeatable order
004720******************************************************************
004730 C950-RESTORE-FIXTURE-EMAIL SECTION.
004740 C950-00.
004750     MOVE SPACES TO LINK-REC
004760     SET LK-CMD-UPDATE-PROFILE TO TRUE
004770     MOVE K-FIXTURE-ID          TO LINK-USER-ID
004780     MOVE "j.smith2@example.com" TO LINK-CHG-EMAIL
004790     MOVE "Jonathan"            TO LINK-CHG-FIRST-NAME
004800     MOVE "Smithson"            TO LINK-CHG-LAST-NAME
004810     MOVE "5557654321"          TO LINK-CHG-PHONE-NUMBER
004820     CALL "PROFMNT0M" USING LINK-REC
004830     .
004840 C950-99.
004850     EXIT.
004860
004870******************************************************************
004880* Record a passing test case
004890******************************************************************
004900 Z100-REPORT-PASS SECTION.
004910 Z100-00.
004920     ADD 1 TO C9-PASS-COUNT
004930     DISPLAY "PASS - " WS-TEST-NAME
004940     .
004950 Z100-99.
004960     EXIT.
004970
004980******************************************************************
004990* Record a failing test case
005000******************************************************************
005010 Z200-REPORT-FAIL SECTION.
005020 Z200-00.
005030     ADD 1 TO C9-FAIL-COUNT
005040     DISPLAY "FAIL - " WS-TEST-NAME
005050     .
005060 Z200-99.
005070     EXIT.
005080
005090******************************************************************
005100* ENDE Source-Programm
005110******************************************************************
