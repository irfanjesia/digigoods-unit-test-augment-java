000010******************************************************************
000020* Copybook    :: PROFRPTC
000030* Last Change :: 2018-04-16
000040* Last Vers.  :: A.00.01
000050* Short Desc. :: PROFILE-REPORT detail and summary line layout
000060*
000070* Changes
000080*----------------------------------------------------------------*
000090* Vers.   | Date       | By  | Comment
000100*---------|------------|-----|------------------------------------
000110*A.00.00  | 1989-07-05 | RGH | Initial build                      A.00.00
000120*A.00.01  | 1994-09-20 | PTK | Widened STATUS to 8 for "NOTFOUND" A.00.01
000130*----------------------------------------------------------------*
000140*
000150* One detail line per PROFILE-CHANGES/PROFILE-INQUIRY request
000160* processed in the run, plus a single summary line at end of job.
000170* No control breaks and no page headings - this is a flat detail
000180* report, not a bound listing.
000190*
000200******************************************************************
000210 01          RPT-DETAIL-LINE.
000220     05      RPT-USER-ID             PIC 9(09).
000230     05      FILLER                  PIC X     VALUE SPACE.
000240     05      RPT-STATUS              PIC X(08).
000250             88  RPT-STATUS-FOUND           VALUE "FOUND   ".
000260             88  RPT-STATUS-UPDATED         VALUE "UPDATED ".
000270             88  RPT-STATUS-NOTFOUND        VALUE "NOTFOUND".
000280     05      FILLER                  PIC X     VALUE SPACE.
000290     05      RPT-USERNAME            PIC X(50).
000300     05      FILLER                  PIC X     VALUE SPACE.
000310     05      RPT-EMAIL               PIC X(100).
000320     05      FILLER                  PIC X     VALUE SPACE.
000330     05      RPT-FIRST-NAME          PIC X(50).
000340     05      FILLER                  PIC X     VALUE SPACE.
000350     05      RPT-LAST-NAME           PIC X(50).
000360     05      FILLER                  PIC X     VALUE SPACE.
000370     05      RPT-PHONE-NUMBER        PIC X(20).
000380     05      FILLER                  PIC X     VALUE SPACE.
000390     05      RPT-UPDATED-AT          PIC X(26).
000400     05      FILLER                  PIC X(05) VALUE SPACES.
000410******************************************************************
000420 01          RPT-SUMMARY-LINE.
000430     05      FILLER                  PIC X(20)
000440                                     VALUE "REQUESTS PROCESSED: ".
000450     05      RPT-SUM-PROCESSED       PIC ZZZ,ZZ9.
000460     05      FILLER                  PIC X(18)
000470                                     VALUE "  FOUND/UPDATED: ".
000480     05      RPT-SUM-FOUND           PIC ZZZ,ZZ9.
000490     05      FILLER                  PIC X(14)
000500                                     VALUE "  NOT FOUND: ".
000510     05      RPT-SUM-NOTFOUND        PIC ZZZ,ZZ9.
000520     05      FILLER                  PIC X(20) VALUE SPACES.
000530******************************************************************
000540* END copybook PROFRPTC
000550******************************************************************
