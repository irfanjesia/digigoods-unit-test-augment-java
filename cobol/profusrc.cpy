000010******************************************************************
000020* Copybook    :: PROFUSRC
000030* Last Change :: 2018-04-11
000040* Last Vers.  :: A.00.02
000050* Short Desc. :: User Master Record for Profile Maintenance
000060*
000070* Changes
000080*----------------------------------------------------------------*
000090* Vers.   | Date       | By  | Comment
000100*---------|------------|-----|------------------------------------
000110*A.00.00  | 1989-06-12 | RGH | Initial build (ID, NAME, ADDR)     A.00.00
000120*A.00.01  | 1991-02-04 | PTK | Added contact fields EMAIL/PHONE   A.00.01
000130*A.00.02  | 1998-11-30 | KL  | Y2K: timestamps moved to CCYYMMDD  A.00.02
000140*         |            |     | form, four-digit year              A.00.02
000150*----------------------------------------------------------------*
000160*
000170* Master record of the user profile master (USER-MASTER). One
000180* record per user, keyed on UM-USER-ID (this is also the RELATIVE
000190* record number for the file's RELATIVE organization - see the FD
000200* in PROFMNT0M).
000210*
000220* Maintained exclusively through PROFMNT0M; no other program is to
000230* read or write UM-PASSWORD.
000240*
000250******************************************************************
000260 01          UM-MASTER-RECORD.
000270*--------------------------------------------------------------------*
000280* Key field: surrogate key, system-assigned on create
000290*--------------------------------------------------------------------*
000300     05      UM-USER-ID              PIC 9(09) COMP-3.
000310*           ---> raw packed-decimal bytes of the key, diagnostic
000320*                dump view only, never referenced in processing
000330     05      UM-USER-ID-RAW REDEFINES UM-USER-ID
000340                                     PIC X(05).
000350*--------------------------------------------------------------------*
000360* Credentials: group CREDENTIALS
000370*--------------------------------------------------------------------*
000380     05      UM-CREDENTIALS.
000390         10  UM-USERNAME             PIC X(50).
000400         10  UM-PASSWORD             PIC X(100).
000410     05      FILLER                  PIC X(04).
000420*--------------------------------------------------------------------*
000430* Contact data: group CONTACT - these are the four fields that
000440* profile maintenance (PROFMNT0M paragraph C200-) overwrites; every
000450* other field in this record is left untouched by an update.
000460*--------------------------------------------------------------------*
000470     05      UM-CONTACT.
000480         10  UM-EMAIL                PIC X(100).
000490         10  UM-FIRST-NAME           PIC X(50).
000500         10  UM-LAST-NAME            PIC X(50).
000510         10  UM-PHONE-NUMBER         PIC X(20).
000520     05      FILLER                  PIC X(04).
000530*--------------------------------------------------------------------*
000540* Timestamps: group AUDIT-DATES - format CCYYMMDD-HH.MI.SS.NNNNNN
000550* (26 characters), identical layout for CREATED and UPDATED.
000560*--------------------------------------------------------------------*
000570     05      UM-AUDIT-DATES.
000580         10  UM-CREATED-AT           PIC X(26).
000590*           ---> component view, display/edit use only
000600         10  UM-CREATED-AT-G REDEFINES UM-CREATED-AT.
000610             15  UM-CREATED-CCYY     PIC 9(04).
000620             15  FILLER              PIC X.
000630             15  UM-CREATED-MM       PIC 9(02).
000640             15  FILLER              PIC X.
000650             15  UM-CREATED-DD       PIC 9(02).
000660             15  FILLER              PIC X.
000670             15  UM-CREATED-HH       PIC 9(02).
000680             15  FILLER              PIC X.
000690             15  UM-CREATED-MI       PIC 9(02).
000700             15  FILLER              PIC X.
000710             15  UM-CREATED-SS       PIC 9(02).
000720             15  FILLER              PIC X.
000730             15  UM-CREATED-NNNNNN   PIC 9(06).
000740         10  UM-UPDATED-AT           PIC X(26).
000750*           ---> component view, display/edit use only
000760         10  UM-UPDATED-AT-G REDEFINES UM-UPDATED-AT.
000770             15  UM-UPDATED-CCYY     PIC 9(04).
000780             15  FILLER              PIC X.
000790             15  UM-UPDATED-MM       PIC 9(02).
000800             15  FILLER              PIC X.
000810             15  UM-UPDATED-DD       PIC 9(02).
000820             15  FILLER              PIC X.
000830             15  UM-UPDATED-HH       PIC 9(02).
000840             15  FILLER              PIC X.
000850             15  UM-UPDATED-MI       PIC 9(02).
000860             15  FILLER              PIC X.
000870             15  UM-UPDATED-SS       PIC 9(02).
000880             15  FILLER              PIC X.
000890             15  UM-UPDATED-NNNNNN   PIC 9(06).
000900     05      FILLER                  PIC X(04).
000910*--------------------------------------------------------------------*
000920* Reserve for future use (FFU)
000930*--------------------------------------------------------------------*
000940     05      FILLER                  PIC X(10).
000950******************************************************************
000960* END copybook PROFUSRC
000970******************************************************************
