000010 IDENTIFICATION DIVISION.
000020
000030 PROGRAM-ID.    PROFINQ0O.
000040 AUTHOR.        P T KOWALSKI.
000050 INSTALLATION.  DATA PROCESSING DIVISION.
000060 DATE-WRITTEN.  09/14/91.
000070 DATE-COMPILED.
000080 SECURITY.      UNCLASSIFIED.
000090
000100*****************************************************************
000110* Last Change :: 2018-04-21
000120* Last Vers.  :: G.00.03
000130* Short Desc. :: Batch driver - getUserProfile, module PROFMNT0M
000140*
000150* Changes (bump version and date above on every change)
000160*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000170*----------------------------------------------------------------*
000180* Vers.   | Date       | By  | Comment
000190*---------|------------|-----|---------------------------------
000200*A.00.00  | 1991-09-14 | PTK | Initial build - lookup only        A.00.00 
000210*A.00.01  | 1994-09-19 | PTK | Summary line added                 A.00.01 
000220*A.00.02  | 1998-11-30 | KL  | Y2K: report UPDATED-AT to CCYYMMDD A.00.02 
000230*         |            |     | via PROFMNT0M, no change here      A.00.02 
000240*G.00.03  | 2018-04-21 | LOR | R7-296: rebuilt on PROFMNT0M/GU    G.00.03 
000250*         |            |     | linkage; appends to PROFILE-RPT    G.00.03 
000260*----------------------------------------------------------------*
000270*
000280* Program description
000290* --------------------
000300*
000310* Reads the PROFILE-INQUIRY file, one USER-ID key per record, and
000320* for each one CALLs PROFMNT0M with LK-CMD-GET-PROFILE - a
000330* read-only lookup, no rewrite. One detail line is written to
000340* PROFILE-REPORT per key (FOUND or NOTFOUND). PROFILE-REPORT is
000350* opened EXTEND so this driver's lines follow PROFDRV0O's in the
000360* same report when both are run in the same job step.
000370*
000380******************************************************************
000390
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. TANDEM-NONSTOP.
000430 OBJECT-COMPUTER. TANDEM-NONSTOP.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     SWITCH-15 IS ANZEIGE-VERSION
000470         ON STATUS IS SHOW-VERSION
000480     UPSI-0 IS PROFILE-TRACE-SWITCH
000490         ON STATUS IS TRACE-ON
000500     CLASS ALPHNUM IS "0123456789"
000510                      "abcdefghijklmnopqrstuvwxyz"
000520                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000530                      " .,;-_!$%&/=*+".
000540
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT PROFILE-INQUIRY    ASSIGN TO "INQUIRY"
000580                                ORGANIZATION IS LINE SEQUENTIAL
000590                                FILE STATUS IS FILE-STATUS.
000600     SELECT PROFILE-REPORT     ASSIGN TO "PROFRPT"
000610                                ORGANIZATION IS LINE SEQUENTIAL
000620                                FILE STATUS IS RPT-FILE-STATUS.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  PROFILE-INQUIRY.
000670 01          PI-INQUIRY-RECORD.
000680     05      PI-USER-ID              PIC 9(09).
000690     05      FILLER                  PIC X(71).
000700
000710 FD  PROFILE-REPORT.
000720     COPY    PROFRPTC OF "=PROFLIB".
000730
000740 WORKING-STORAGE SECTION.
000750*--------------------------------------------------------------------*
000760* Comp-Felder: prefix Cn where n = number of digits
000770*--------------------------------------------------------------------*
000780 01          COMP-FELDER.
000790     05      C4-ANZ              PIC S9(04) COMP.
000800     05      C4-COUNT            PIC S9(04) COMP.
000810
000820     05      C4-X.
000830      10                         PIC X value low-value.
000840      10     C4-X2               PIC X.
000850     05      C4-NUM redefines C4-X
000860                                 PIC S9(04) COMP.
000870
000880     05      C9-REQ-COUNT        PIC  9(09) COMP VALUE ZERO.
000890     05      C9-FOUND-COUNT      PIC  9(09) COMP VALUE ZERO.
000900     05      C9-NOTFOUND-COUNT   PIC  9(09) COMP VALUE ZERO.
000910
000920*--------------------------------------------------------------------*
000930* Display-Felder: prefix D
000940*--------------------------------------------------------------------*
000950 01          DISPLAY-FELDER.
000960     05      D-NUM4              PIC -9(04).
000970     05      D-NUM9              PIC  9(09).
000980
000990*--------------------------------------------------------------------*
001000* Konstante-Felder: prefix K
001010*--------------------------------------------------------------------*
001020 01          KONSTANTE-FELDER.
001030     05      K-MODUL             PIC X(08) VALUE "PROFINQ0".
001040
001050*----------------------------------------------------------------*
001060* Conditional-Felder
001070*----------------------------------------------------------------*
001080 01          SCHALTER.
001090     05      FILE-STATUS         PIC X(02).
001100          88 FILE-OK                         VALUE "00".
001110          88 FILE-EOF                        VALUE "10".
001120          88 FILE-NOK                        VALUE "01" THRU "09"
001130                                                     "11" THRU "99".
001140     05      RPT-FILE-STATUS     PIC X(02).
001150          88 RPT-FILE-OK                     VALUE "00".
001160          88 RPT-FILE-NOK                    VALUE "01" THRU "99".
001170     05      PRG-STATUS          PIC 9       VALUE ZERO.
001180          88 PRG-OK                          VALUE ZERO.
001190          88 PRG-ABBRUCH                     VALUE 2.
001200     05      WS-INQUIRY-EOF-SW   PIC X       VALUE "N".
001210          88 INQUIRY-AT-EOF                  VALUE "Y".
001220
001230*--------------------------------------------------------------------*
001240* weitere Arbeitsfelder
001250*--------------------------------------------------------------------*
001260 01          WORK-FELDER.
001270     05      ZEILE               PIC X(80) VALUE SPACES.
001280*           ---> diagnostic dump view of ZEILE, TRACE-ON display
001290*                only, never used in processing
001300     05      ZEILE-RAW REDEFINES ZEILE.
001310      10                         PIC X(80).
001320     05      FILLER              PIC X(04).
001330
001340*--------------------------------------------------------------------*
001350* Datum-Uhrzeitfelder fuer den Lauf-Banner
001360*--------------------------------------------------------------------*
001370 01          WS-CURRENT-DATE-TIME         PIC X(21).
001380 01          WS-CDT-GROUP REDEFINES WS-CURRENT-DATE-TIME.
001390     05      WS-CDT-CCYY         PIC 9(04).
001400     05      WS-CDT-MM           PIC 9(02).
001410     05      WS-CDT-DD           PIC 9(02).
001420     05      WS-CDT-HH           PIC 9(02).
001430     05      WS-CDT-MI           PIC 9(02).
001440     05      WS-CDT-SS           PIC 9(02).
001450     05      WS-CDT-HS           PIC 9(02).
001460     05      WS-CDT-GMT-SIGN     PIC X.
001470     05      WS-CDT-GMT-OFFSET   PIC 9(04).
001480
001490*--------------------------------------------------------------------*
001500* Linkage interface to PROFMNT0M - built here, CALLed out, there is
001510* no USING on this program's own PROCEDURE DIVISION
001520*--------------------------------------------------------------------*
001530     COPY    PROFLNKC OF "=PROFLIB".
001540
001550 PROCEDURE DIVISION.
001560******************************************************************
001570* Control section
001580******************************************************************
001590 A100-CONTROL SECTION.
001600 A100-00.
001610     IF  SHOW-VERSION
001620         DISPLAY K-MODUL " compiled: " FUNCTION WHEN-COMPILED
001630         STOP RUN
001640     END-IF
001650
001660     PERFORM B000-INITIAL-PROCESSING
001670     IF  PRG-ABBRUCH
001680         CONTINUE
001690     ELSE
001700         PERFORM B100-PROCESSING
001710     END-IF
001720     PERFORM B090-TERMINATION
001730     STOP RUN
001740     .
001750 A100-99.
001760     EXIT.
001770
001780******************************************************************
001790* Initial processing - open files, clear counters
001800******************************************************************
001810 B000-INITIAL-PROCESSING SECTION.
001820 B000-00.
001830     PERFORM C000-INIT-FIELDS
001840     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME
001850
001860     OPEN INPUT  PROFILE-INQUIRY
001870     IF  NOT FILE-OK
001880         DISPLAY K-MODUL " - OPEN PROFILE-INQUIRY FAILED, STATUS "
001890                 FILE-STATUS
001900         SET PRG-ABBRUCH TO TRUE
001910         EXIT SECTION
001920     END-IF
001930
001940**  ---> appended after PROFDRV0O's lines in the same job step
001950     OPEN EXTEND PROFILE-REPORT
001960     IF  NOT RPT-FILE-OK
001970         DISPLAY K-MODUL " - OPEN PROFILE-REPORT FAILED, STATUS "
001980                 RPT-FILE-STATUS
001990         SET PRG-ABBRUCH TO TRUE
002000     END-IF
002010     .
002020 B000-99.
002030     EXIT.
002040
002050******************************************************************
002060* Termination - summary line, close files
002070******************************************************************
002080 B090-TERMINATION SECTION.
002090 B090-00.
002100     IF  PRG-ABBRUCH
002110         DISPLAY ">>> " K-MODUL " ABEND <<<"
002120     ELSE
002130         PERFORM D900-WRITE-SUMMARY-LINE
002140         MOVE C9-REQ-COUNT TO D-NUM9
002150         STRING ">>> " K-MODUL " PROCESSED: "
002160                                         DELIMITED BY SIZE
002170                D-NUM9                  DELIMITED BY SIZE
002180                " <<<"                  DELIMITED BY SIZE
002190           INTO ZEILE
002200         DISPLAY ZEILE
002210     END-IF
002220
002230     CLOSE PROFILE-INQUIRY
002240           PROFILE-REPORT
002250     .
002260 B090-99.
002270     EXIT.
002280
002290******************************************************************
002300* Processing - drive the inquiry-record loop
002310******************************************************************
002320 B100-PROCESSING SECTION.
002330 B100-00.
002340     PERFORM B200-READ-INQUIRY-RECORD
002350     PERFORM B300-PROCESS-INQUIRY-RECORDS UNTIL INQUIRY-AT-EOF
002360     .
002370 B100-99.
002380     EXIT.
002390
002400******************************************************************
002410* Read one PROFILE-INQUIRY record
002420******************************************************************
002430 B200-READ-INQUIRY-RECORD SECTION.
002440 B200-00.
002450     READ PROFILE-INQUIRY
002460         AT END
002470            SET INQUIRY-AT-EOF TO TRUE
002480     END-READ
002490     .
002500 B200-99.
002510     EXIT.
002520
002530******************************************************************
002540* Process one key through PROFMNT0M and report it
002550******************************************************************
002560 B300-PROCESS-INQUIRY-RECORDS SECTION.
002570 B300-00.
002580     ADD 1 TO C9-REQ-COUNT
002590     PERFORM C100-CALL-GET-PROFILE
002600     PERFORM D100-BUILD-REPORT-LINE
002610     WRITE RPT-DETAIL-LINE
002620     PERFORM B200-READ-INQUIRY-RECORD
002630     .
002640 B300-99.
002650     EXIT.
002660
002670******************************************************************
002680* Initialization of fields and structures
002690******************************************************************
002700 C000-INIT-FIELDS SECTION.
002710 C000-00.
002720     INITIALIZE SCHALTER
002730     MOVE ZERO TO C9-REQ-COUNT C9-FOUND-COUNT C9-NOTFOUND-COUNT
002740     .
002750 C000-99.
002760     EXIT.
002770
002780******************************************************************
002790* Build LINK-REC for LK-CMD-GET-PROFILE and CALL PROFMNT0M
002800******************************************************************
002810 C100-CALL-GET-PROFILE SECTION.
002820 C100-00.
002830     MOVE SPACES TO LINK-REC
002840     SET LK-CMD-GET-PROFILE TO TRUE
002850     MOVE PI-USER-ID TO LINK-USER-ID
002860
002870     CALL "PROFMNT0M" USING LINK-REC
002880     EVALUATE TRUE
002890
002900        WHEN LK-RC-OK
002910             ADD 1 TO C9-FOUND-COUNT
002920
002930        WHEN LK-RC-NOTFOUND
002940             ADD 1 TO C9-NOTFOUND-COUNT
002950
002960        WHEN OTHER
002970             MOVE LINK-RC TO D-NUM4
002980             DISPLAY K-MODUL " - UNEXPECTED RC: " D-NUM4
002990                     " FROM PROFMNT0M"
003000             SET PRG-ABBRUCH TO TRUE
003010
003020     END-EVALUATE
003030     .
003040 C100-99.
003050     EXIT.
003060
003070******************************************************************
003080* Map LINK-REC back to the detail line for PROFILE-REPORT
003090******************************************************************
003100 D100-BUILD-REPORT-LINE SECTION.
003110 D100-00.
003120     MOVE SPACES TO RPT-DETAIL-LINE
003130     MOVE PI-USER-ID TO RPT-USER-ID
003140
003150     IF  LK-RC-OK
003160         SET RPT-STATUS-FOUND    TO TRUE
003170         MOVE LINK-RPT-USERNAME     TO RPT-USERNAME
003180         MOVE LINK-RPT-EMAIL        TO RPT-EMAIL
003190         MOVE LINK-RPT-FIRST-NAME   TO RPT-FIRST-NAME
003200         MOVE LINK-RPT-LAST-NAME    TO RPT-LAST-NAME
003210         MOVE LINK-RPT-PHONE-NUMBER TO RPT-PHONE-NUMBER
003220         MOVE LINK-RPT-UPDATED-AT   TO RPT-UPDATED-AT
003230     ELSE
003240         SET RPT-STATUS-NOTFOUND TO TRUE
003250     END-IF
003260     .
003270 D100-99.
003280     EXIT.
003290
003300******************************************************************
003310* Write the end-of-job summary line
003320******************************************************************
003330 D900-WRITE-SUMMARY-LINE SECTION.
003340 D900-00.
003350     MOVE SPACES             TO RPT-SUMMARY-LINE
003360     MOVE C9-REQ-COUNT       TO RPT-SUM-PROCESSED
003370     MOVE C9-FOUND-COUNT     TO RPT-SUM-FOUND
003380     MOVE C9-NOTFOUND-COUNT  TO RPT-SUM-NOTFOUND
003390     WRITE RPT-SUMMARY-LINE
003400     .
003410 D900-99.
003420     EXIT.
003430
003440******************************************************************
003450* ENDE Source-Programm
003460******************************************************************
